000100******************************************************************
000200*               C O P Y   G E B A L A 1                         *
000300******************************************************************
000400* APLICACION  : FINANZAS - LIQUIDACION DE GASTOS                 *
000500* CONTENIDO   : LINEA DE DETALLE DEL REPORTE DE BALANCES         *
000600* USADO EN    : EEDR5001 (FD BALANCE-REPORTE)                    *
000700*-----------------------------------------------------------------
000800* 12/03/1984 E.RAMIREZ (EEDR)        VERSION INICIAL              *
000900* 18/07/1996 J.MENDEZ  (JMM)         AGREGA COLUMNA DE ESTADO     *
001000*                                    (ANTES SOLO SE IMPRIMIA EL   *
001100*                                    SIGNO DEL BALANCE)           *
001200* 05/03/2003 E.RAMIREZ (EEDR)        SE AMPLIA LA LINEA A FORMATO *
001300*                                    COMPLETO DE REPORTE: NUMERO  *
001400*                                    DE LINEA, FECHA, BANDERA DE  *
001500*                                    ESTADO CODIFICADA E INDICA-  *
001600*                                    DOR DE AJUSTE DE RESIDUO,    *
001700*                                    SIGUIENDO EL ESTANDAR DE     *
001800*                                    REPORTES DEL DEPARTAMENTO   *
001900*                                    (GE-0095)                   *
002000******************************************************************
002100 01  BAL-LINEA-DETALLE.
002200*--------------------------------------------------------------*
002300*    NUMERO DE LINEA DENTRO DEL REPORTE, PARA CONTROL DE        *
002400*    IMPRESION Y PARA CUADRAR CONTRA WS-CTR-ACEPTADAS           *
002500*--------------------------------------------------------------*
002600     03  BAL-NUM-LINEA             PIC 9(05).
002700     03  FILLER                    PIC X(01)  VALUE SPACES.
002800*--------------------------------------------------------------*
002900*    FECHA DEL REPORTE (AAAAMMDD), TOMADA DE LA FECHA DE        *
003000*    SISTEMA AL MOMENTO DE CORRER EL JOB                        *
003100*--------------------------------------------------------------*
003200     03  BAL-FECHA-REPORTE         PIC 9(08).
003300     03  FILLER                    PIC X(02)  VALUE SPACES.
003400*--------------------------------------------------------------*
003500*    NOMBRE DEL PARTICIPANTE                                   *
003600*--------------------------------------------------------------*
003700     03  BAL-NOMBRE                PIC X(20).
003800     03  FILLER                    PIC X(02)  VALUE SPACES.
003900*--------------------------------------------------------------*
004000*    SALDO NETO, EDITADO PARA IMPRESION                        *
004100*--------------------------------------------------------------*
004200     03  BAL-MONTO-EDIT            PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
004300     03  FILLER                    PIC X(02)  VALUE SPACES.
004400*--------------------------------------------------------------*
004500*    ESTADO DEL PARTICIPANTE, EN TEXTO, PARA IMPRESION         *
004600*--------------------------------------------------------------*
004700     03  BAL-ESTADO                PIC X(10).
004800     03  FILLER                    PIC X(02)  VALUE SPACES.
004900*--------------------------------------------------------------*
005000*    BANDERA DE ESTADO, EQUIVALENTE CODIFICADO DE BAL-ESTADO    *
005100*    (BAL-ESTADO ES SOLO PARA IMPRESION; ESTA BANDERA ES LA     *
005200*    QUE USA EL PROGRAMA EN SUS IF/EVALUATE)                     *
005300*--------------------------------------------------------------*
005400     03  BAL-IND-ESTADO            PIC X(01)  VALUE "S".
005500         88  BAL-ES-ACREEDOR               VALUE "A".
005600         88  BAL-ES-DEUDOR                 VALUE "D".
005700         88  BAL-ES-SALDADO                VALUE "S".
005800*--------------------------------------------------------------*
005900*    INDICADOR DE AJUSTE DE RESIDUO: "S" SI ESTE PARTICIPANTE   *
006000*    FUE EL QUE ABSORBIO EL CENTAVO DE RESIDUO DEL REDONDEO      *
006100*    (VER 500-CORREGIR-RESIDUO), "N" EN CUALQUIER OTRO CASO      *
006200*--------------------------------------------------------------*
006300     03  BAL-IND-AJUSTE-RESIDUO    PIC X(01)  VALUE "N".
006400         88  BAL-TUVO-AJUSTE-RESIDUO       VALUE "S".
006500         88  BAL-SIN-AJUSTE-RESIDUO        VALUE "N".
006600     03  FILLER                    PIC X(24)  VALUE SPACES.
