000100******************************************************************
000200*               C O P Y   G E P A R T 1                         *
000300******************************************************************
000400* APLICACION  : FINANZAS - LIQUIDACION DE GASTOS                 *
000500* CONTENIDO   : TABLA EN MEMORIA DE SALDOS POR PARTICIPANTE,      *
000600*             : CARGADA AL VUELO MIENTRAS SE LEEN LAS            *
000700*             : TRANSACCIONES (UN PARTICIPANTE NUEVO SE AGREGA   *
000800*             : CON SALDO CERO LA PRIMERA VEZ QUE APARECE)       *
000900* USADO EN    : EEDR5001 (WORKING-STORAGE SECTION)                *
001000*-----------------------------------------------------------------
001100* 12/03/1984 E.RAMIREZ (EEDR)        VERSION INICIAL, BUSQUEDA   *
001200*                                    LINEAL SOBRE 200 CASILLAS   *
001300* 22/01/1990 J.MENDEZ  (JMM)         TABLA AMPLIADA A 500        *
001400*                                    PARTICIPANTES (OCCURS       *
001500*                                    DEPENDING ON)                *
001600* 09/06/1999 R.DIVAS   (RDD)         REVISION Y2K - SIN CAMBIOS  *
001700*                                    DE FECHA EN ESTA COPIA      *
001800* 20/02/2003 E.RAMIREZ (EEDR)        SE EMPACAN LOS SALDOS EN    *
001900*                                    COMP-3, SIGUIENDO EL ESTAN- *
002000*                                    DAR DE CAMPOS DE MONTO DEL  *
002100*                                    DEPARTAMENTO (GE-0092)      *
002200******************************************************************
002300 77  WS-CANT-PARTICIPANTES        PIC 9(03) COMP VALUE ZERO.
002400 01  WS-TABLA-PARTICIPANTES.
002500     03  WS-PARTICIPANTE OCCURS 1 TO 500 TIMES
002600                         DEPENDING ON WS-CANT-PARTICIPANTES
002700                         INDEXED BY IDX-PART.
002800*--------------------------------------------------------------*
002900*        NOMBRE DEL PARTICIPANTE, TAL COMO APARECE EN LA        *
003000*        TRANSACCION (CLAVE DE BUSQUEDA DE LA TABLA)            *
003100*--------------------------------------------------------------*
003200         05  WS-PART-NOMBRE        PIC X(20).
003300*--------------------------------------------------------------*
003400*        ACUMULADOR DE ALTA PRECISION (6 DECIMALES) - ACUMULA   *
003500*        EL MONTO COMPLETO COMO PAGADOR Y RESTA LA CUOTA COMO   *
003600*        RECEPTOR ANTES DE REDONDEAR. EMPACADO (GE-0092)        *
003700*--------------------------------------------------------------*
003800         05  WS-PART-NETO-CRUDO    PIC S9(12)V9(06)
003900                                    COMP-3
004000                                    VALUE ZERO.
004100*--------------------------------------------------------------*
004200*        SALDO FINAL REDONDEADO A 2 DECIMALES (HALF-UP),       *
004300*        LUEGO DE LA CORRECCION DE RESIDUO. EMPACADO (GE-0092) *
004400*--------------------------------------------------------------*
004500         05  WS-PART-NETO-REDONDO  PIC S9(12)V99 COMP-3
004600                                    VALUE ZERO.
004700*--------------------------------------------------------------*
004800*        VISTA ALTERNA DEL SALDO REDONDEADO EN SU REPRESENTA-  *
004900*        CION EMPACADA, PARA LOS DISPLAY DE DEPURACION         *
005000*--------------------------------------------------------------*
005100         05  WS-PART-NETO-REDON-X  REDEFINES
005200                                    WS-PART-NETO-REDONDO
005300                                    PIC X(08).
005400         05  FILLER                PIC X(05).
