000100******************************************************************
000200*               C O P Y   G E T R A N 1                         *
000300******************************************************************
000400* APLICACION  : FINANZAS - LIQUIDACION DE GASTOS                 *
000500* CONTENIDO   : LAYOUT DEL REGISTRO DE TRANSACCION DE GASTO      *
000600*             : COMPARTIDO (QUIEN PAGO, CUANTO, ENTRE QUIENES)   *
000700* USADO EN    : EEDR5001 (FD TRANSACCIONES)                      *
000800*-----------------------------------------------------------------
000900* FECHA     PROGRAMADOR              DESCRIPCION                 *
001000* --------  -----------------------  -------------------------   *
001100* 12/03/1984 E.RAMIREZ (EEDR)        VERSION INICIAL DEL LAYOUT  *
001200* 05/11/1991 J.MENDEZ  (JMM)         SE AMPLIA TABLA DE 6 A 10   *
001300*                                    RECEPTORES POR TRANSACCION  *
001400* 30/09/1998 R.DIVAS   (RDD)         REVISION Y2K - CAMPOS NUME- *
001500*                                    RICOS VERIFICADOS, SIN      *
001600*                                    FECHAS DE 2 DIGITOS AQUI    *
001700* 14/02/2003 E.RAMIREZ (EEDR)        LONGITUD DE 236 CONFIRMADA  *
001800*                                    CONTRA EL INTERFAZ DEL SIS- *
001900*                                    TEMA ORIGEN; NO SE AGREGA   *
002000*                                    RESERVA PARA NO ALTERAR LA  *
002100*                                    LONGITUD PACTADA (GE-0091)  *
002200******************************************************************
002300 01  TXN-REGISTRO-TRANSACCION.
002400*--------------------------------------------------------------*
002500*    QUIEN PAGO LA CUENTA                                       *
002600*--------------------------------------------------------------*
002700     03  TXN-PAGADOR              PIC X(20).
002800*--------------------------------------------------------------*
002900*    MONTO PAGADO, 12 ENTEROS Y 2 DECIMALES, SIN SIGNO          *
003000*--------------------------------------------------------------*
003100     03  TXN-MONTO                PIC 9(12)V99.
003200*--------------------------------------------------------------*
003300*    CANTIDAD DE RECEPTORES QUE COMPARTEN EL GASTO (1-10)       *
003400*--------------------------------------------------------------*
003500     03  TXN-CANT-RECEPTORES       PIC 9(02).
003600*--------------------------------------------------------------*
003700*    TABLA DE RECEPTORES, SOLO LAS PRIMERAS TXN-CANT-RECEPTORES *
003800*    CASILLAS ESTAN EN USO, EL RESTO VIENE EN BLANCOS           *
003900*--------------------------------------------------------------*
004000     03  TXN-RECEPTOR              PIC X(20) OCCURS 10 TIMES.
004100*    SIN FILLER DE RESERVA: EL REGISTRO VIENE DEL SISTEMA ORIGEN
004200*    CON LONGITUD FIJA DE 236, PACTADA EN EL INTERFAZ (GE-0091);
004300*    NO SE AGREGA RELLENO PARA NO ROMPER ESA LONGITUD.
004400******************************************************************
004500*    VISTA ALTERNA DEL MONTO, SEPARADO EN ENTERO Y CENTAVOS.     *
004600*    USADA POR 222-VALIDAR-MONTO EN EEDR5001 PARA VERIFICAR      *
004700*    POR SEPARADO LA PARTE ENTERA Y LOS CENTAVOS DEL MONTO       *
004800*    (PRACTICA HEREDADA DE EEDR3004 PARA CAMPOS NUMERICOS        *
004900*    COMPUESTOS, VER GE-0044)                                    *
005000******************************************************************
005100 01  TXN-REG-MONTO-DESGLOSE REDEFINES TXN-REGISTRO-TRANSACCION.
005200     03  TXN-MD-PAGADOR            PIC X(20).
005300     03  TXN-MD-MONTO-ENTERO       PIC 9(12).
005400     03  TXN-MD-MONTO-CENTAVOS     PIC 9(02).
005500     03  FILLER                    PIC X(202).
