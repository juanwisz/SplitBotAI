000100******************************************************************
000200* FECHA       : 12/03/1984                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                              *
000400* APLICACION  : FINANZAS - LIQUIDACION DE GASTOS                  *
000500* PROGRAMA    : EEDR5001                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : PROGRAMA LEE UN ARCHIVO DE TRANSACCIONES DE GASTO *
000800*             : COMPARTIDO (QUIEN PAGO, CUANTO PAGO Y ENTRE      *
000900*             : QUIENES SE REPARTE), VALIDA CADA REGISTRO, ACUMU-*
001000*             : LA EL SALDO NETO DE CADA PARTICIPANTE, REDONDEA  *
001100*             : A 2 DECIMALES, CORRIGE EL RESIDUO DE REDONDEO Y  *
001200*             : EMITE EL REPORTE DE BALANCES DEL GRUPO           *
001300* ARCHIVOS    : TRANSACC  (PS ENTRADA)                            *
001400*             : BALANCES  (PS SALIDA, REPORTE)                    *
001500*             : RECHAZOS  (PS SALIDA, BITACORA DE RECHAZOS)       *
001600* PROGRAMA(S) : NO APLICA                                         *
001700* RESTART     : EL JOB NO LLEVA PUNTOS DE REINICIO (CHECKPOINT).  *
001800*               SI TERMINA ANORMAL, SE VUELVE A CORRER DESDE EL   *
001900*               PRINCIPIO CONTRA EL MISMO ARCHIVO DE TRANSACCIONES*
002000* CODIGO(S)   : RETURN-CODE 00 = JOB TERMINADO NORMAL             *
002100*               RETURN-CODE 91 = FALLO EN LA APERTURA DE ARCHIVOS *
002200******************************************************************
002300*               B I T A C O R A   D E   C A M B I O S            *
002400******************************************************************
002500* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
002600* ----------  ------------  --------  ------------------------- *
002700* 12/03/1984  EEDR          GE-0001   VERSION INICIAL, LECTURA   *GE-0001 
002800*                                     SECUENCIAL Y REPORTE BASICO*
002900* 03/09/1986  EEDR          GE-0014   SE AGREGA BITACORA DE RE-  *GE-0014 
003000*                                     CHAZOS (ANTES SE ABORTABA  *
003100*                                     EL JOB CON EL PRIMER ERROR)*
003200* 22/01/1990  JMM           GE-0037   TABLA DE PARTICIPANTES     *GE-0037 
003300*                                     AMPLIADA A 500 CASILLAS,   *
003400*                                     SE AGREGA OCCURS DEPENDING *
003500* 15/06/1992  JMM           GE-0044   CORRIGE EL CALCULO DE LA   *GE-0044 
003600*                                     CUOTA CUANDO EL PAGADOR    *
003700*                                     TAMBIEN ES RECEPTOR        *
003800* 08/11/1994  RDD           GE-0058   SE AGREGA LA CORRECCION DE *GE-0058 
003900*                                     RESIDUO DE REDONDEO AL     *
004000*                                     PARTICIPANTE DE MAYOR/MENOR*
004100*                                     SALDO (ANTES EL REPORTE    *
004200*                                     PODIA QUEDAR A UN CENTAVO  *
004300*                                     DE CERO)                   *
004400* 30/09/1998  RDD           GE-0071   REVISION Y2K. SE REVISARON *GE-0071 
004500*                                     TODOS LOS CAMPOS NUMERICOS *
004600*                                     DEL PROGRAMA; NO EXISTEN   *
004700*                                     FECHAS DE 2 DIGITOS, SOLO  *
004800*                                     SE USA LA FECHA DE SISTEMA *
004900*                                     PARA EL ENCABEZADO DEL     *
005000*                                     REPORTE                    *
005100* 19/02/1999  RDD           GE-0072   PRUEBAS DE PASO DE SIGLO   *GE-0072 
005200*                                     CONTRA EL AMBIENTE DE      *
005300*                                     PRUEBAS; SIN HALLAZGOS     *
005400* 14/02/2003  EEDR          GE-0091   SE AGREGA VERIFICACION DE  *GE-0091
005500*                                     SUMA CERO AL FINAL DEL JOB *
005600*                                     Y AVISO EN EL REPORTE SI   *
005700*                                     NO CUADRA                  *
005800* 27/02/2003  EEDR          GE-0093   BUSQUEDA DE PARTICIPANTE   *GE-0093
005900*                                     PASADA A SEARCH SOBRE      *
006000*                                     IDX-PART (ERA PERFORM      *
006100*                                     VARYING A MANO); SE QUITA  *
006200*                                     WS-IDX-HALLADO, YA SIN USO *
006300* 06/03/2003  EEDR          GE-0096   NOMBRES DE PARRAFO 330 Y   *GE-0096
006400*                                     600 SE ACORTAN (PASABAN    *
006500*                                     LAS 30 POSICIONES Y EL     *
006600*                                     COMPILADOR LOS RECHAZABA). *
006700*                                     SE CORRIGE EL SET INVALIDO *
006800*                                     DE WS-PARTICIPANTE-HALLADO *
006900*                                     TO FALSE, AGREGANDO EL 88  *
007000*                                     COMPLEMENTARIO. GEBALA1 SE *
007100*                                     AMPLIA CON NUMERO DE LINEA,*
007200*                                     FECHA DE REPORTE, BANDERA  *
007300*                                     DE ESTADO CODIFICADA Y     *
007400*                                     BANDERA DE AJUSTE DE RESI- *
007500*                                     DUO, ALIMENTADAS DESDE 600.*
007600*                                     SE AMPLIAN LOS COMENTARIOS *
007700*                                     DE ESTE PROGRAMA CONFORME  *
007800*                                     AL ESTANDAR DE DOCUMENTA-  *
007900*                                     CION DEL DEPARTAMENTO      *
008000******************************************************************
008100 IDENTIFICATION DIVISION.
008200 PROGRAM-ID.    EEDR5001.
008300 AUTHOR.        ERICK RAMIREZ.
008400 INSTALLATION.  EDUCACION SEMILLERO - UNIDAD DE FINANZAS.
008500 DATE-WRITTEN.  12/03/1984.
008600 DATE-COMPILED.
008700 SECURITY.      USO INTERNO DEL DEPARTAMENTO. NO DISTRIBUIR.
008800
008900*-------------------------------------------------------------*
009000*   ENVIRONMENT DIVISION - AMBIENTE DE EJECUCION DEL JOB       *
009100*   LOS TRES ARCHIVOS SE RESUELVEN POR NOMBRE LOGICO EN EL     *
009200*   JCL DE PRODUCCION; ESTE PROGRAMA NO CONOCE RUTAS FISICAS   *
009300*-------------------------------------------------------------*
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*    C01 CONTROLA EL SALTO A PAGINA NUEVA DEL REPORTE DE BALANCES
009700*    (VER 610-ESCRIBIR-ENCABEZADO). CLASE-ALFABETICA Y LOS UPSI-0
009800*    QUEDAN DECLARADOS SEGUN EL ESTANDAR DEL SHOP AUNQUE ESTE JOB
009900*    NO USA MODO DE PRUEBA POR UPSI; SE DEJAN POR CONSISTENCIA
010000*    CON EL RESTO DE PROGRAMAS DEL DEPARTAMENTO
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300*    CLASE-ALFABETICA NO SE USA EN ESTE PROGRAMA EN PARTICULAR
010400*    (LOS NOMBRES DE TXN-PAGADOR/TXN-RECEPTOR NO SE VALIDAN
010500*    CARACTER POR CARACTER, SOLO CONTRA SPACES) - SE DECLARA POR
010600*    EL ESTANDAR DE CONFIGURACION DEL DEPARTAMENTO
010700     CLASS CLASE-ALFABETICA IS "A" THRU "Z" "a" THRU "z" " "
010800*    UPSI-0 TAMPOCO SE CONSULTA EN NINGUN PARRAFO DE ESTE JOB;
010900*    QUEDA DECLARADO PARA QUE EL OPERADOR PUEDA PRENDERLO DESDE
011000*    EL JCL SIN QUE EL COMPILADOR RECHACE EL PROGRAMA
011100     UPSI-0 ON STATUS IS WS-SW-MODO-PRUEBA
011200            OFF STATUS IS WS-SW-MODO-PRODUCCION.
011300 INPUT-OUTPUT SECTION.
011400*    LOS TRES ARCHIVOS DEL JOB SON LINE SEQUENTIAL Y NO REQUIEREN
011500*    LLAVE (VER SPEC DE ARCHIVOS DEL DEPARTAMENTO); LOS NOMBRES
011600*    LOGICOS (TRANSACC/BALANCES/RECHAZOS) SE RESUELVEN EN EL JCL
011700 FILE-CONTROL.
011800*    ARCHIVO DE ENTRADA: UN REGISTRO POR TRANSACCION (GETRAN1)
011900*    LEIDO EN ORDEN DE LLEGADA; EL ORDEN NO AFECTA EL RESULTADO,
012000*    SOLO CUAL TRANSACCION QUEDA SENALADA SI HAY UN RECHAZO
012100     SELECT TRANSACCIONES ASSIGN TO TRANSACC
012200            ORGANIZATION IS LINE SEQUENTIAL
012300            FILE STATUS IS FS-TRANSACCIONES.
012400*    ARCHIVO DE SALIDA: REPORTE DE BALANCES (GEBALA1), UN
012500*    ENCABEZADO, UNA LINEA POR PARTICIPANTE Y UN TRAILER DE CONTROL
012600     SELECT BALANCE-REPORTE ASSIGN TO BALANCES
012700            ORGANIZATION IS LINE SEQUENTIAL
012800            FILE STATUS IS FS-BALANCE-REPORTE.
012900*    ARCHIVO DE SALIDA: BITACORA DE RECHAZOS, UNA LINEA POR CADA
013000*    TRANSACCION QUE NO PASO 220-VALIDAR-TRANSACCION (GE-0014)
013100     SELECT RECHAZOS ASSIGN TO RECHAZOS
013200            ORGANIZATION IS LINE SEQUENTIAL
013300            FILE STATUS IS FS-RECHAZOS.
013400
013500*-------------------------------------------------------------*
013600*   DATA DIVISION - PRIMERO LOS TRES ARCHIVOS (FILE SECTION),  *
013700*   LUEGO EL AREA DE TRABAJO (WORKING-STORAGE SECTION) MAS     *
013800*   ABAJO, CON LA TABLA DE PARTICIPANTES Y LAS LINEAS FIJAS    *
013900*   DEL REPORTE                                                *
014000*-------------------------------------------------------------*
014100 DATA DIVISION.
014200 FILE SECTION.
014300*                 ARCHIVO DE ENTRADA - TRANSACCIONES
014400*                 LAYOUT COMPLETO EN GETRAN1 (COPYBOOK)
014500*                 REGISTRO FIJO DE 236 POSICIONES, UN PAGADOR,
014600*                 UN MONTO Y HASTA 10 RECEPTORES POR TRANSACCION
014700 FD  TRANSACCIONES.
014800     COPY GETRAN1.
014900*                 ARCHIVO DE SALIDA - REPORTE DE BALANCES
015000*                 LAYOUT COMPLETO EN GEBALA1 (COPYBOOK)
015100*                 UN ENCABEZADO, UNA LINEA POR PARTICIPANTE Y
015200*                 UN TRAILER DE TOTALES DE CONTROL (VER 700)
015300 FD  BALANCE-REPORTE.
015400     COPY GEBALA1.
015500*                 ARCHIVO DE SALIDA - BITACORA DE RECHAZOS
015600*                 LAYOUT SENCILLO, SE DECLARA INLINE (SIN COPY)
015700*                 SIGUIENDO LA COSTUMBRE DEL SHOP DE NO HACER
015800*                 COPYBOOK PARA REGISTROS DE UNA SOLA LINEA
015900 FD  RECHAZOS.
016000 01  REG-RECHAZO.
016100*    NUMERO DE TRANSACCION DENTRO DEL ARCHIVO DE ENTRADA (NO EL
016200*    NUMERO DE LA LINEA EN LA BITACORA); VIENE DE WS-CTR-LEIDAS
016300     03  REJ-NUM-TRANSACCION      PIC 9(06).
016400     03  FILLER                   PIC X(02)  VALUE SPACES.
016500*    TEXTO DEL MOTIVO DE RECHAZO (VER 220-VALIDAR-TRANSACCION Y
016600*    SUS SUBORDINADOS 221/222/223/224)
016700     03  REJ-MOTIVO               PIC X(60).
016800     03  FILLER                   PIC X(10)  VALUE SPACES.
016900
017000*-------------------------------------------------------------*
017100*   WORKING-STORAGE SECTION - ORGANIZADA POR BLOQUES: FILE      *
017200*   STATUS, INDICADORES DE CONTROL, CONTADORES/SUBINDICES,      *
017300*   CAMPOS DE TRABAJO NUMERICOS, TABLA DE PARTICIPANTES         *
017400*   (COPY GEPART1) Y LAS LINEAS FIJAS DEL REPORTE               *
017500*-------------------------------------------------------------*
017600 WORKING-STORAGE SECTION.
017700*-------------------------------------------------------------*
017800*        VARIABLES DE FILE STATUS                              *
017900*-------------------------------------------------------------*
018000*    "00" ES OPERACION EXITOSA EN LOS TRES; SE REVISAN EN
018100*    100-ABRIR-ARCHIVOS DESPUES DE CADA OPEN
018200 77  FS-TRANSACCIONES             PIC 9(02)  VALUE ZEROS.
018300 77  FS-BALANCE-REPORTE           PIC 9(02)  VALUE ZEROS.
018400 77  FS-RECHAZOS                  PIC 9(02)  VALUE ZEROS.
018500*-------------------------------------------------------------*
018600*        INDICADORES DE CONTROL                                *
018700*-------------------------------------------------------------*
018800*    PRENDIDO POR 210-LEER-TRANSACCION AL LLEGAR AL EOF DEL
018900*    ARCHIVO DE TRANSACCIONES; APAGA EL CICLO DE 200-PROCESAR-
019000*    TRANSACCIONES
019100 77  WS-SW-TRANSACCIONES          PIC X(01)  VALUE "N".
019200     88  WS-FIN-TRANSACCIONES                VALUE "S".
019300*    RESULTADO DE PASAR LAS TRES REGLAS DE 220-VALIDAR-
019400*    TRANSACCION; SE REINICIA A "VALIDA" AL EMPEZAR CADA
019500*    TRANSACCION NUEVA
019600 77  WS-SW-VALIDACION             PIC X(01)  VALUE "S".
019700     88  WS-TRANSACCION-VALIDA               VALUE "S".
019800     88  WS-TRANSACCION-INVALIDA             VALUE "N".
019900 77  WS-SW-PARTICIPANTE-HALLADO   PIC X(01)  VALUE "N".
020000     88  WS-PARTICIPANTE-HALLADO             VALUE "S".
020100     88  WS-PARTICIPANTE-NO-HALLADO          VALUE "N".
020200*-------------------------------------------------------------*
020300*        CONTADORES Y SUBINDICES (COMP, SEGUN USO DEL SHOP)    *
020400*-------------------------------------------------------------*
020500*    LEIDAS = ACEPTADAS + RECHAZADAS, SIEMPRE (SE VERIFICA EN LOS
020600*    TOTALES DE CONTROL DEL PARRAFO 700)
020700 77  WS-CTR-LEIDAS                PIC 9(06)  COMP VALUE ZERO.
020800 77  WS-CTR-ACEPTADAS             PIC 9(06)  COMP VALUE ZERO.
020900 77  WS-CTR-RECHAZADAS            PIC 9(06)  COMP VALUE ZERO.
021000*    SUBINDICE DE LA CASILLA TXN-RECEPTOR DENTRO DE LA TRANSACCION
021100*    EN PROCESO (1 A TXN-CANT-RECEPTORES)
021200 77  WS-IDX-RECEPTOR              PIC 9(02)  COMP VALUE ZERO.
021300*    SUBINDICE DE LA TABLA DE PARTICIPANTES (GEPART1); LO USAN
021400*    TANTO LA BUSQUEDA/ALTA (330) COMO EL RECORRIDO DEL REPORTE (600)
021500 77  WS-IDX-PARTICIPANTE          PIC 9(03)  COMP VALUE ZERO.
021600 77  WS-IDX-MAYOR                 PIC 9(03)  COMP VALUE ZERO.
021700 77  WS-IDX-MENOR                 PIC 9(03)  COMP VALUE ZERO.
021800 77  WS-IDX-AJUSTADO              PIC 9(03)  COMP VALUE ZERO.
021900*-------------------------------------------------------------*
022000*        CAMPOS DE TRABAJO Y DE CONTROL DEL JOB - DISPLAY      *
022100*        ZONEADO (LOS SALDOS POR PARTICIPANTE SE LLEVAN        *
022200*        EMPACADOS EN COMP-3, VER GEPART1, TICKET GE-0092)     *
022300*-------------------------------------------------------------*
022400*    TOPE ABSOLUTO PERMITIDO PARA TXN-MONTO, USADO EN 222-VALIDAR-
022500*    MONTO. VIENE FIJO EN WORKING-STORAGE (NO ES PARAMETRO DE
022600*    EJECUCION) PORQUE EL DEPARTAMENTO LO CONSIDERA UN LIMITE DE
022700*    NEGOCIO Y NO UN VALOR DE CONFIGURACION DEL JOB
022800 01  WS-MONTO-MAXIMO               PIC 9(12)V99
022900                                    VALUE 999999999999.99.
023000*    CUOTA POR RECEPTOR DE LA TRANSACCION EN PROCESO, EN ALTA
023100*    PRECISION (6 DECIMALES); SE RECALCULA EN CADA TRANSACCION
023200 01  WS-CUOTA-RECEPTOR             PIC S9(12)V9(06) VALUE ZERO.
023300*    ACUMULADOR DEL MONTO TOTAL DE LAS TRANSACCIONES ACEPTADAS,
023400*    PARA EL RENGLON "TOTAL AMOUNT PAID" DEL TRAILER DEL REPORTE
023500 01  WS-TOTAL-PAGADO               PIC S9(12)V99 VALUE ZERO.
023600*    SUMA DE TODOS LOS SALDOS REDONDEADOS; SE RECALCULA DOS VECES
023700*    EN 500-CORREGIR-RESIDUO (ANTES Y DESPUES DEL AJUSTE) Y OTRA
023800*    VEZ EN EL TRAILER; DEBE QUEDAR EN CERO AL TERMINAR EL JOB
023900 01  WS-SUMA-BALANCES              PIC S9(12)V99 VALUE ZERO.
024000*    DIFERENCIA CONTRA CERO QUE HAY QUE CORREGIRLE A UN SOLO
024100*    PARTICIPANTE (VER 500-CORREGIR-RESIDUO Y GE-0058)
024200 01  WS-RESIDUO                    PIC S9(12)V99 VALUE ZERO.
024300 01  WS-SALDO-MAYOR                PIC S9(12)V99 VALUE ZERO.
024400 01  WS-SALDO-MENOR                PIC S9(12)V99 VALUE ZERO.
024500 01  WS-RESIDUO-EDIT               PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
024600 01  WS-TOTAL-PAGADO-EDIT          PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
024700 01  WS-SUMA-BALANCES-EDIT         PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
024800*-------------------------------------------------------------*
024900*        MOTIVO DE RECHAZO DE LA TRANSACCION EN PROCESO        *
025000*-------------------------------------------------------------*
025100 01  WS-MOTIVO-RECHAZO             PIC X(60) VALUE SPACES.
025200*-------------------------------------------------------------*
025300*        NOMBRE QUE SE ESTA BUSCANDO EN LA TABLA DE SALDOS      *
025400*-------------------------------------------------------------*
025500 01  WS-PART-NOMBRE-BUSCADO        PIC X(20) VALUE SPACES.
025600*-------------------------------------------------------------*
025700*        FECHA DE SISTEMA, PARA EL ENCABEZADO DEL REPORTE      *
025800*-------------------------------------------------------------*
025900 01  WS-FECHA-SISTEMA.
026000     03  WS-FS-ANIO                PIC 9(04).
026100     03  WS-FS-MES                 PIC 9(02).
026200     03  WS-FS-DIA                 PIC 9(02).
026300*    REDEFINES NUMERICO DE WS-FECHA-SISTEMA, PARA PODER MOVERLA
026400*    DIRECTO A BAL-FECHA-REPORTE (PIC 9(08)) SIN CONVERSION
026500 01  WS-FECHA-SISTEMA-NUM  REDEFINES WS-FECHA-SISTEMA
026600                            PIC 9(08).
026700 01  WS-FECHA-SISTEMA-EDIT.
026800     03  WS-FSE-ANIO                PIC 9(04).
026900     03  FILLER                     PIC X(01) VALUE "/".
027000     03  WS-FSE-MES                 PIC 9(02).
027100     03  FILLER                     PIC X(01) VALUE "/".
027200     03  WS-FSE-DIA                 PIC 9(02).
027300*-------------------------------------------------------------*
027400*        TABLA DE SALDOS POR PARTICIPANTE (COPY DE TRABAJO)    *
027500*        SE CARGA AL VUELO DESDE 330-BUSCAR-ALTA-PARTICIPANTE; *
027600*        NO SE LEE DE NINGUN ARCHIVO NI BASE DE DATOS - VIVE    *
027700*        SOLO MIENTRAS DURA EL JOB (GEPART1, OCCURS DEPENDING) *
027800*-------------------------------------------------------------*
027900     COPY GEPART1.
028000*-------------------------------------------------------------*
028100*        LINEAS FIJAS DEL REPORTE                              *
028200*        (SE ARMAN EN WORKING-STORAGE Y SE ESCRIBEN CON WRITE  *
028300*        ... FROM SOBRE BAL-LINEA-DETALLE DE GEBALA1, PARA NO  *
028400*        DUPLICAR EL AREA DE IMPRESION DEL FD)                 *
028500*-------------------------------------------------------------*
028600 01  WS-LINEA-TITULO.
028700*    EL TITULO SE ARMA CON FILLERS DE VALOR FIJO (EL TEXTO NO
028800*    CAMBIA) Y UN SOLO CAMPO VARIABLE, LA FECHA, MOVIDA DESDE
028900*    WS-FECHA-SISTEMA-EDIT EN 610-ESCRIBIR-ENCABEZADO
029000     03  FILLER                    PIC X(20) VALUE SPACES.
029100     03  FILLER                    PIC X(32) VALUE
029200         "GROUP EXPENSE SETTLEMENT REPORT".
029300     03  FILLER                    PIC X(02) VALUE SPACES.
029400     03  WS-LT-FECHA               PIC X(10) VALUE SPACES.
029500     03  FILLER                    PIC X(18) VALUE SPACES.
029600*    ENCABEZADO DE COLUMNAS QUE PIDE EL REPORTE (PARTICIPANT /
029700*    BALANCE / STATUS); SE ESCRIBE UNA SOLA VEZ, DESPUES DEL
029800*    TITULO Y DE LA LINEA EN BLANCO (VER 610-ESCRIBIR-ENCABEZADO)
029900 01  WS-LINEA-ENCABEZADO.
030000     03  FILLER                    PIC X(20) VALUE
030100         "PARTICIPANT".
030200     03  FILLER                    PIC X(22) VALUE
030300         "BALANCE".
030400     03  FILLER                    PIC X(10) VALUE
030500         "STATUS".
030600     03  FILLER                    PIC X(30) VALUE SPACES.
030700*-------------------------------------------------------------*
030800*        LINEA DE TRAILER GENERICA (ETIQUETA + VALOR)          *
030900*        SE REUTILIZA CUATRO VECES EN 700-ESCRIBIR-TOTALES-    *
031000*        CONTROL, CAMBIANDO SOLO LA ETIQUETA Y EL VALOR ANTES   *
031100*        DE CADA WRITE - NO HAY CUATRO LAYOUTS DISTINTOS        *
031200*-------------------------------------------------------------*
031300 01  WS-LINEA-TRAILER.
031400     03  WS-LT-ETIQUETA            PIC X(27) VALUE SPACES.
031500     03  FILLER                    PIC X(03) VALUE SPACES.
031600     03  WS-LT-VALOR               PIC X(20) VALUE SPACES.
031700     03  FILLER                    PIC X(34) VALUE SPACES.
031800*    CAMPOS EDITADOS DE LOS TRES CONTADORES DE 700-ESCRIBIR-
031900*    TOTALES-CONTROL, PARA EL TRAILER DEL REPORTE Y LOS DISPLAY
032000*    DE CONSOLA AL FINAL DEL JOB
032100 01  WS-CTR-LEIDAS-EDIT            PIC ZZZ,ZZ9.
032200 01  WS-CTR-ACEPTADAS-EDIT         PIC ZZZ,ZZ9.
032300 01  WS-CTR-RECHAZADAS-EDIT        PIC ZZZ,ZZ9.
032400
032500*-------------------------------------------------------------*
032600*   PROCEDURE DIVISION - NUMERACION DE PARRAFOS POR CENTENA    *
032700*   (000/100/200/300/400/500/600/700/800/900), COSTUMBRE DEL   *
032800*   SHOP; LOS SUBPARRAFOS DE CADA BLOQUE LLEVAN EL PREFIJO DE   *
032900*   LA CENTENA (EJ. 221/222/223/224 CUELGAN DE 220)             *
033000*-------------------------------------------------------------*
033100 PROCEDURE DIVISION.
033200******************************************************************
033300*   000-PRINCIPAL - PARRAFO RECTOR DEL JOB                       *
033400*-----------------------------------------------------------------*
033500*   SIGUE EL ORDEN DEL FLUJO DE LIQUIDACION QUE PIDE EL DEPARTA- *
033600*   MENTO: ABRIR, LEER/VALIDAR/ACUMULAR TODO EL ARCHIVO, RECIEN  *
033700*   AL FINAL REDONDEAR CADA SALDO, CORREGIR EL RESIDUO DE REDON- *
033800*   DEO, ESCRIBIR EL REPORTE Y LOS TOTALES DE CONTROL, Y CERRAR. *
033900*   NO SE PUEDE REDONDEAR NI CORREGIR RESIDUO ANTES DE TERMINAR  *
034000*   DE LEER TODO EL ARCHIVO, PORQUE EL SALDO DE CADA PARTICIPAN- *
034100*   TE PUEDE SEGUIR CAMBIANDO HASTA EL ULTIMO REGISTRO LEIDO     *
034200******************************************************************
034300 000-PRINCIPAL SECTION.
034400     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E.
034500     PERFORM 200-PROCESAR-TRANSACCIONES
034600             THRU 200-PROCESAR-TRANSACCIONES-E.
034700*    A ESTA ALTURA YA SE LEYO TODO EL ARCHIVO DE TRANSACCIONES Y
034800*    LA TABLA DE PARTICIPANTES TIENE LOS SALDOS CRUDOS FINALES
034900     PERFORM 400-REDONDEAR-BALANCES THRU 400-REDONDEAR-BALANCES-E.
035000     PERFORM 500-CORREGIR-RESIDUO THRU 500-CORREGIR-RESIDUO-E.
035100*    EL REPORTE SE ESCRIBE CON LOS SALDOS YA REDONDEADOS Y CON
035200*    EL RESIDUO YA CORREGIDO, NUNCA CON LOS SALDOS CRUDOS
035300     PERFORM 600-ESCRIBIR-REPORTE-BALANCE
035400             THRU 600-ESCRIBIR-REPORTE-BALANCE-E.
035500     PERFORM 700-ESCRIBIR-TOTALES-CONTROL
035600             THRU 700-ESCRIBIR-TOTALES-CONTROL-E.
035700     PERFORM 800-CERRAR-ARCHIVOS THRU 800-CERRAR-ARCHIVOS-E.
035800*    RETURN-CODE QUEDA EN 00 (VALOR POR DEFECTO) SI SE LLEGA HASTA
035900*    AQUI; EL UNICO OTRO CODIGO POSIBLE ES EL 91 DE 900-ERROR-
036000*    APERTURA, QUE TERMINA EL JOB ANTES DE LLEGAR A ESTE PUNTO
036100     STOP RUN.
036200 000-PRINCIPAL-E. EXIT.
036300
036400*-----------------------------------------------------------------
036500*   100 - APERTURA DE ARCHIVOS Y VERIFICACION DE FILE STATUS
036600*-----------------------------------------------------------------
036700*   TAMBIEN SE TOMA AQUI LA FECHA DE SISTEMA (UNA SOLA VEZ, AL
036800*   PRINCIPIO DEL JOB) PORQUE ES LA FECHA QUE VA A SALIR EN EL
036900*   ENCABEZADO DEL REPORTE DE BALANCES (VER 610-ESCRIBIR-ENCABEZADO)
037000*-----------------------------------------------------------------
037100 100-ABRIR-ARCHIVOS SECTION.
037200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
037300     OPEN INPUT  TRANSACCIONES
037400     OPEN OUTPUT BALANCE-REPORTE
037500     OPEN OUTPUT RECHAZOS.
037600*    FILE STATUS 97 LO DEVUELVEN ALGUNOS COMPILADORES EN UN OPEN
037700*    INPUT EXITOSO SOBRE UN ARCHIVO LINE SEQUENTIAL; NO ES ERROR
037800     IF FS-TRANSACCIONES = 97
037900        MOVE ZEROS TO FS-TRANSACCIONES
038000     END-IF
038100     IF FS-TRANSACCIONES NOT = 0 OR FS-BALANCE-REPORTE NOT = 0
038200                                 OR FS-RECHAZOS NOT = 0
038300        PERFORM 900-ERROR-APERTURA THRU 900-ERROR-APERTURA-E
038400     ELSE
038500        DISPLAY "*********** APERTURA DE ARCHIVOS EXITOSA *******"
038600                UPON CONSOLE
038700     END-IF.
038800 100-ABRIR-ARCHIVOS-E. EXIT.
038900
039000*-----------------------------------------------------------------
039100*   900 - SALIDA DE EMERGENCIA CUANDO NO SE PUEDE ABRIR ALGUN
039200*         ARCHIVO. SE DEJA EVIDENCIA EN CONSOLA DE LOS TRES
039300*         FILE STATUS PARA QUE EL OPERADOR SEPA CUAL ARCHIVO
039400*         FALLO SIN TENER QUE REVISAR EL JOBLOG COMPLETO
039500*-----------------------------------------------------------------
039600 900-ERROR-APERTURA SECTION.
039700*    ENCABEZADO DEL AVISO DE ERROR EN CONSOLA
039800     DISPLAY "================================================="
039900             UPON CONSOLE
040000     DISPLAY "      HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
040100             UPON CONSOLE
040200*    SE MUESTRAN LOS TRES FILE STATUS, NO SOLO EL QUE FALLO, PARA
040300*    QUE EL OPERADOR VEA DE UNA VEZ SI HUBO MAS DE UN PROBLEMA
040400     DISPLAY " FS TRANSACCIONES   : (" FS-TRANSACCIONES ")"
040500             UPON CONSOLE
040600     DISPLAY " FS BALANCE-REPORTE : (" FS-BALANCE-REPORTE ")"
040700             UPON CONSOLE
040800     DISPLAY " FS RECHAZOS        : (" FS-RECHAZOS ")"
040900             UPON CONSOLE
041000     DISPLAY "================================================="
041100             UPON CONSOLE
041200*    RETURN-CODE 91 ES EL CODIGO QUE EL DEPARTAMENTO RESERVA PARA
041300*    ABORTS POR FALLA DE APERTURA DE ARCHIVOS (VER JCL DEL JOB)
041400     MOVE 91 TO RETURN-CODE
041500     STOP RUN.
041600 900-ERROR-APERTURA-E. EXIT.
041700
041800*-----------------------------------------------------------------
041900*   200 - LECTURA Y VALIDACION DE TRANSACCIONES (UNIDAD: VALIDADOR)
042000*-----------------------------------------------------------------
042100*   CICLO CLASICO DE LECTURA DEL SHOP: LEER ANTES DE ENTRAR AL
042200*   LOOP, PROBAR EOF AL INICIO DE CADA VUELTA CON GO TO HACIA LA
042300*   SALIDA, Y VOLVER A LEER AL FINAL DE LA VUELTA. UN REGISTRO
042400*   RECHAZADO NO DETIENE EL JOB (GE-0014) - SOLO SE CUENTA Y SE
042500*   ANOTA EN LA BITACORA DE RECHAZOS Y EL CICLO SIGUE
042600*-----------------------------------------------------------------
042700 200-PROCESAR-TRANSACCIONES SECTION.
042800     PERFORM 210-LEER-TRANSACCION THRU 210-LEER-TRANSACCION-E.
042900 200-PROCESAR-LOOP.
043000     IF WS-FIN-TRANSACCIONES
043100        GO TO 200-PROCESAR-TRANSACCIONES-E
043200     END-IF.
043300     ADD 1 TO WS-CTR-LEIDAS.
043400     PERFORM 220-VALIDAR-TRANSACCION
043500             THRU 220-VALIDAR-TRANSACCION-E.
043600     IF WS-TRANSACCION-VALIDA
043700        ADD 1 TO WS-CTR-ACEPTADAS
043800        ADD TXN-MONTO TO WS-TOTAL-PAGADO
043900        PERFORM 300-CALCULAR-CUOTA THRU 300-CALCULAR-CUOTA-E
044000     ELSE
044100        ADD 1 TO WS-CTR-RECHAZADAS
044200        PERFORM 230-ESCRIBIR-RECHAZO THRU 230-ESCRIBIR-RECHAZO-E
044300     END-IF.
044400*    SE LEE LA SIGUIENTE TRANSACCION Y SE REGRESA AL INICIO DEL
044500*    LOOP (200-PROCESAR-LOOP), DONDE SE VUELVE A PROBAR EOF
044600     PERFORM 210-LEER-TRANSACCION THRU 210-LEER-TRANSACCION-E.
044700     GO TO 200-PROCESAR-LOOP.
044800 200-PROCESAR-TRANSACCIONES-E. EXIT.
044900
045000*    LECTURA DE UN REGISTRO DE TRANSACCION. EL EOF SOLO ENCIENDE
045100*    EL SWITCH; EL PARRAFO QUE SIGUE (200-PROCESAR-LOOP) ES EL
045200*    QUE DECIDE QUE HACER CUANDO WS-FIN-TRANSACCIONES ESTA EN "S"
045300 210-LEER-TRANSACCION SECTION.
045400     READ TRANSACCIONES
045500          AT END SET WS-FIN-TRANSACCIONES TO TRUE
045600     END-READ.
045700 210-LEER-TRANSACCION-E. EXIT.
045800
045900*-----------------------------------------------------------------
046000*   220 - REGLAS DE VALIDACION DE LA TRANSACCION
046100*-----------------------------------------------------------------
046200*   LAS TRES REGLAS SE REVISAN EN CASCADA (221, 222, 223) Y CADA
046300*   UNA SOLO SE EJECUTA SI LA ANTERIOR DEJO LA TRANSACCION VALIDA
046400*   TODAVIA; EN CUANTO UNA REGLA LA MARCA INVALIDA, EL MOTIVO DE
046500*   RECHAZO QUEDA FIJO EN WS-MOTIVO-RECHAZO PARA LA BITACORA
046600*-----------------------------------------------------------------
046700 220-VALIDAR-TRANSACCION SECTION.
046800*    EL SWITCH SE PONE EN "VALIDA" ANTES DE EMPEZAR; CADA REGLA
046900*    LO CAMBIA A "INVALIDA" SI ENCUENTRA UN PROBLEMA. LAS REGLAS
047000*    SIGUIENTES SOLO SE EVALUAN SI LAS ANTERIORES SIGUEN PASANDO
047100*    (POR ESO EL IF WS-TRANSACCION-VALIDA ANTES DE CADA PERFORM) -
047200*    ASI EL MOTIVO DE RECHAZO QUE QUEDA ES SIEMPRE EL PRIMERO
047300     SET WS-TRANSACCION-VALIDA TO TRUE.
047400     MOVE SPACES TO WS-MOTIVO-RECHAZO.
047500     PERFORM 221-VALIDAR-PAGADOR THRU 221-VALIDAR-PAGADOR-E.
047600     IF WS-TRANSACCION-VALIDA
047700        PERFORM 222-VALIDAR-MONTO THRU 222-VALIDAR-MONTO-E
047800     END-IF.
047900     IF WS-TRANSACCION-VALIDA
048000        PERFORM 223-VALIDAR-RECEPTORES
048100                THRU 223-VALIDAR-RECEPTORES-E
048200     END-IF.
048300 220-VALIDAR-TRANSACCION-E. EXIT.
048400
048500*    REGLA 1 DEL VALIDADOR: EL NOMBRE DEL PAGADOR NO PUEDE VENIR
048600*    EN BLANCO. SI VIENE VACIO NO HAY A QUIEN ACREDITAR EL MONTO
048700*    PAGADO Y EL REGISTRO SE RECHAZA DE UNA VEZ
048800 221-VALIDAR-PAGADOR SECTION.
048900     IF TXN-PAGADOR = SPACES
049000        SET WS-TRANSACCION-INVALIDA TO TRUE
049100        MOVE "PAGADOR EN BLANCO" TO WS-MOTIVO-RECHAZO
049200     END-IF.
049300*    NOTESE QUE NO SE VALIDA AQUI QUE EL PAGADOR EXISTA EN LA
049400*    TABLA DE PARTICIPANTES; SI ES NUEVO, 330-BUSCAR-ALTA-
049500*    PARTICIPANTE LO DA DE ALTA MAS ADELANTE EN EL FLUJO
049600 221-VALIDAR-PAGADOR-E. EXIT.
049700
049800 222-VALIDAR-MONTO SECTION.
049900*    VERIFICACION CAMPO POR CAMPO SOBRE TXN-REG-MONTO-DESGLOSE,
050000*    EN LUGAR DE PROBAR TXN-MONTO COMPLETO DE UNA SOLA VEZ
050100*    (PRACTICA HEREDADA DE EEDR3004, VER GE-0044).
050200     IF TXN-MD-MONTO-ENTERO NOT NUMERIC
050300        OR TXN-MD-MONTO-CENTAVOS NOT NUMERIC
050400        SET WS-TRANSACCION-INVALIDA TO TRUE
050500        MOVE "MONTO NO ES NUMERICO" TO WS-MOTIVO-RECHAZO
050600     ELSE
050700*        REGLA 2A: EL MONTO DEBE SER ESTRICTAMENTE POSITIVO
050800        IF TXN-MONTO NOT > ZERO
050900           SET WS-TRANSACCION-INVALIDA TO TRUE
051000           MOVE "MONTO DEBE SER MAYOR QUE CERO"
051100                TO WS-MOTIVO-RECHAZO
051200        ELSE
051300*            REGLA 2B: TOPE DE WS-MONTO-MAXIMO (999,999,999,999.99),
051400*            EL MISMO LIMITE QUE ADMITE EL CAMPO TXN-MONTO
051500           IF TXN-MONTO > WS-MONTO-MAXIMO
051600              SET WS-TRANSACCION-INVALIDA TO TRUE
051700              MOVE "MONTO EXCEDE EL MAXIMO PERMITIDO"
051800                   TO WS-MOTIVO-RECHAZO
051900           END-IF
052000        END-IF
052100     END-IF.
052200*    SI CUALQUIERA DE LAS TRES SUBREGLAS DISPARA EL RECHAZO, EL
052300*    MOTIVO QUE QUEDA GRABADO ES EL DE LA PRIMERA QUE SE CUMPLIO
052400 222-VALIDAR-MONTO-E. EXIT.
052500
052600*    REGLA 3 DEL VALIDADOR: LA CANTIDAD DE RECEPTORES DEBE VENIR
052700*    NUMERICA Y DENTRO DE 1-10 (EL LAYOUT DE GETRAN1 SOLO RESERVA
052800*    10 CASILLAS PARA TXN-RECEPTOR); LUEGO SE REVISA CASILLA POR
052900*    CASILLA QUE NINGUN RECEPTOR DENTRO DEL RANGO VENGA EN BLANCO
053000 223-VALIDAR-RECEPTORES SECTION.
053100     IF TXN-CANT-RECEPTORES NOT NUMERIC
053200        SET WS-TRANSACCION-INVALIDA TO TRUE
053300        MOVE "CANTIDAD DE RECEPTORES NO ES NUMERICA"
053400             TO WS-MOTIVO-RECHAZO
053500     ELSE
053600        IF TXN-CANT-RECEPTORES < 1 OR TXN-CANT-RECEPTORES > 10
053700           SET WS-TRANSACCION-INVALIDA TO TRUE
053800           MOVE "CANTIDAD DE RECEPTORES FUERA DE RANGO (1-10)"
053900                TO WS-MOTIVO-RECHAZO
054000        ELSE
054100           PERFORM 224-VALIDAR-CASILLA-RECEPTOR
054200                   THRU 224-VALIDAR-CASILLA-RECEPTOR-E
054300                   VARYING WS-IDX-RECEPTOR FROM 1 BY 1
054400                   UNTIL WS-IDX-RECEPTOR > TXN-CANT-RECEPTORES
054500                      OR WS-TRANSACCION-INVALIDA
054600        END-IF
054700     END-IF.
054800 223-VALIDAR-RECEPTORES-E. EXIT.
054900
055000*    SE EJECUTA UNA VEZ POR CADA CASILLA DE TXN-RECEPTOR DENTRO
055100*    DEL RANGO 1..TXN-CANT-RECEPTORES (VER EL PERFORM VARYING EN
055200*    223). SE DETIENE TAN PRONTO ENCUENTRA LA PRIMERA CASILLA EN
055300*    BLANCO, PORQUE LA CLAUSULA UNTIL DE 223 YA REVISA EL SWITCH
055400 224-VALIDAR-CASILLA-RECEPTOR SECTION.
055500     IF TXN-RECEPTOR(WS-IDX-RECEPTOR) = SPACES
055600        SET WS-TRANSACCION-INVALIDA TO TRUE
055700        MOVE "RECEPTOR EN BLANCO DENTRO DEL RANGO INFORMADO"
055800             TO WS-MOTIVO-RECHAZO
055900     END-IF.
056000 224-VALIDAR-CASILLA-RECEPTOR-E. EXIT.
056100
056200*    SE GRABA UNA LINEA EN LA BITACORA DE RECHAZOS POR CADA
056300*    TRANSACCION QUE NO PASO 220-VALIDAR-TRANSACCION. EL NUMERO
056400*    DE TRANSACCION ES WS-CTR-LEIDAS (EL CONSECUTIVO DE LECTURA,
056500*    NO DE ACEPTADAS), PARA QUE EL OPERADOR PUEDA UBICAR EL
056600*    REGISTRO EXACTO DENTRO DEL ARCHIVO DE ENTRADA (VER GE-0014)
056700 230-ESCRIBIR-RECHAZO SECTION.
056800*    REJ-NUM-TRANSACCION USA WS-CTR-LEIDAS (CONSECUTIVO DE
056900*    LECTURA), NUNCA WS-CTR-ACEPTADAS, PORQUE EL OPERADOR NECESITA
057000*    EL NUMERO DE REGISTRO DENTRO DEL ARCHIVO DE ENTRADA
057100     MOVE WS-CTR-LEIDAS  TO REJ-NUM-TRANSACCION.
057200     MOVE WS-MOTIVO-RECHAZO TO REJ-MOTIVO.
057300*    REG-RECHAZO SE GRABA TAL CUAL, SIN ENCABEZADO NI TRAILER
057400     WRITE REG-RECHAZO.
057500 230-ESCRIBIR-RECHAZO-E. EXIT.
057600
057700*-----------------------------------------------------------------
057800*   300 - MOTOR DE CALCULO DE BALANCES (UNIDAD: CALCULO)
057900*-----------------------------------------------------------------
058000*   LA CUOTA SE CALCULA UNA SOLA VEZ POR TRANSACCION, CON LA
058100*   MISMA CUOTA PARA TODOS LOS RECEPTORES (CUOTAS IGUALES, SIN
058200*   REDONDEAR AQUI, PUES WS-CUOTA-RECEPTOR TIENE 6 DECIMALES DE
058300*   PRECISION - SOLO SE REDONDEA AL FINAL DEL JOB, EN 400)
058400*-----------------------------------------------------------------
058500 300-CALCULAR-CUOTA SECTION.
058600*    LA DIVISION SE HACE UNA SOLA VEZ, ANTES DEL PERFORM VARYING;
058700*    LOS 10 RECEPTORES POSIBLES COMPARTEN LA MISMA WS-CUOTA-
058800*    RECEPTOR, NUNCA SE RECALCULA CASILLA POR CASILLA
058900     COMPUTE WS-CUOTA-RECEPTOR =
059000             TXN-MONTO / TXN-CANT-RECEPTORES.
059100*    PRIMERO SE ACREDITA AL PAGADOR EL MONTO COMPLETO...
059200     PERFORM 310-ACUMULAR-PAGADOR THRU 310-ACUMULAR-PAGADOR-E.
059300*    ...LUEGO SE REBAJA LA CUOTA A CADA UNO DE LOS RECEPTORES
059400     PERFORM 320-ACUMULAR-RECEPTOR
059500             THRU 320-ACUMULAR-RECEPTOR-E
059600             VARYING WS-IDX-RECEPTOR FROM 1 BY 1
059700             UNTIL WS-IDX-RECEPTOR > TXN-CANT-RECEPTORES.
059800 300-CALCULAR-CUOTA-E. EXIT.
059900
060000*    EL PAGADOR SE ACREDITA EL MONTO COMPLETO DE LA TRANSACCION
060100*    (EL REPARTO DE CUOTAS SOLO AFECTA A LOS RECEPTORES). SI EL
060200*    PAGADOR TAMBIEN APARECE COMO RECEPTOR, 320-ACUMULAR-RECEPTOR
060300*    LE RESTA SU CUOTA POR SEPARADO (GE-0044) - AMBOS MOVIMIENTOS
060400*    SE ACUMULAN SOBRE LA MISMA CASILLA DE LA TABLA
060500 310-ACUMULAR-PAGADOR SECTION.
060600     MOVE TXN-PAGADOR TO WS-PART-NOMBRE-BUSCADO.
060700     PERFORM 330-BUSCAR-ALTA-PARTICIPANTE
060800             THRU 330-BUSCAR-ALTA-PARTICIPANTE-E.
060900     ADD TXN-MONTO TO WS-PART-NETO-CRUDO(WS-IDX-PARTICIPANTE).
061000 310-ACUMULAR-PAGADOR-E. EXIT.
061100
061200*    SE EJECUTA UNA VEZ POR RECEPTOR (VER EL PERFORM VARYING EN
061300*    300-CALCULAR-CUOTA). CADA RECEPTOR SE REBAJA LA MISMA CUOTA
061400*    (WS-CUOTA-RECEPTOR, CALCULADA EN ALTA PRECISION EN 300) -
061500*    NUNCA SE REDONDEA AQUI, SOLO AL FINAL DEL JOB EN 400
061600 320-ACUMULAR-RECEPTOR SECTION.
061700     MOVE TXN-RECEPTOR(WS-IDX-RECEPTOR) TO WS-PART-NOMBRE-BUSCADO.
061800     PERFORM 330-BUSCAR-ALTA-PARTICIPANTE
061900             THRU 330-BUSCAR-ALTA-PARTICIPANTE-E.
062000     SUBTRACT WS-CUOTA-RECEPTOR
062100          FROM WS-PART-NETO-CRUDO(WS-IDX-PARTICIPANTE).
062200 320-ACUMULAR-RECEPTOR-E. EXIT.
062300
062400*-----------------------------------------------------------------
062500*   330 - BUSQUEDA CON SEARCH SOBRE IDX-PART EN LA TABLA DE
062600*         PARTICIPANTES (IDIOMA HEREDADO DE EDU33012); SI NO SE
062700*         HALLA EL NOMBRE SE AGREGA UNA CASILLA NUEVA CON SALDO
062800*         CERO (PRIMERA VEZ QUE SE VE AL PARTICIPANTE) (GE-0093)
062900 330-BUSCAR-ALTA-PARTICIPANTE SECTION.
063000*    EL SWITCH SE ASUME "NO HALLADO" ANTES DEL SEARCH; SOLO EL
063100*    WHEN LO CAMBIA A "HALLADO" SI ENCUENTRA EL NOMBRE
063200     SET WS-PARTICIPANTE-NO-HALLADO TO TRUE.
063300     SET IDX-PART TO 1.
063400*    AT END SE DEJA VACIO A PROPOSITO (CONTINUE); SI NO SE
063500*    ENCUENTRA, EL IF DE ABAJO SE ENCARGA DE DAR DE ALTA
063600     SEARCH WS-PARTICIPANTE
063700        AT END
063800           CONTINUE
063900        WHEN WS-PART-NOMBRE(IDX-PART) = WS-PART-NOMBRE-BUSCADO
064000           SET WS-PARTICIPANTE-HALLADO TO TRUE
064100     END-SEARCH.
064200*    SI EL SEARCH LO HALLO, IDX-PART YA APUNTA A SU CASILLA EN
064300*    LA TABLA; SI NO, SE DA DE ALTA UNA CASILLA NUEVA CON AMBOS
064400*    SALDOS EN CERO (ASI QUEDA LISTO PARA LAS PRIMERAS SUMAS/
064500*    RESTAS DE 310-ACUMULAR-PAGADOR / 320-ACUMULAR-RECEPTOR)
064600     IF WS-PARTICIPANTE-HALLADO
064700        SET WS-IDX-PARTICIPANTE TO IDX-PART
064800     ELSE
064900        ADD 1 TO WS-CANT-PARTICIPANTES
065000        MOVE WS-CANT-PARTICIPANTES TO WS-IDX-PARTICIPANTE
065100        MOVE WS-PART-NOMBRE-BUSCADO
065200             TO WS-PART-NOMBRE(WS-IDX-PARTICIPANTE)
065300        MOVE ZERO TO WS-PART-NETO-CRUDO(WS-IDX-PARTICIPANTE)
065400        MOVE ZERO TO WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE)
065500     END-IF.
065600 330-BUSCAR-ALTA-PARTICIPANTE-E. EXIT.
065700
065800
065900*-----------------------------------------------------------------
066000*   400 - REDONDEO HALF-UP DE CADA PARTICIPANTE (UNA SOLA VEZ,
066100*         AL FINAL, COMO LO MANDA EL DEPARTAMENTO DE FINANZAS)
066200*-----------------------------------------------------------------
066300*   REDONDEAR ANTES DE TERMINAR DE ACUMULAR PRODUCIRIA ERRORES
066400*   DE CENTAVOS QUE SE ARRASTRAN Y SE MULTIPLICAN TRANSACCION
066500*   TRAS TRANSACCION; POR ESO SE HACE UNA SOLA VEZ, AL FINAL
066600*-----------------------------------------------------------------
066700 400-REDONDEAR-BALANCES SECTION.
066800*    SI NO HUBO NINGUN PARTICIPANTE (ARCHIVO DE ENTRADA VACIO O
066900*    TODAS LAS TRANSACCIONES RECHAZADAS) EL PERFORM VARYING NI
067000*    SIQUIERA SE EJECUTA, SIGUIENDO LA COSTUMBRE DEL SHOP DE
067100*    PROTEGER TODO PERFORM VARYING CONTRA TABLA VACIA
067200     IF WS-CANT-PARTICIPANTES > 0
067300        PERFORM 410-REDONDEAR-CASILLA THRU 410-REDONDEAR-CASILLA-E
067400                VARYING WS-IDX-PARTICIPANTE FROM 1 BY 1
067500                UNTIL WS-IDX-PARTICIPANTE > WS-CANT-PARTICIPANTES
067600     END-IF.
067700 400-REDONDEAR-BALANCES-E. EXIT.
067800
067900*    EL COMPILADOR REDONDEA HALF-UP POR DEFECTO CUANDO SE USA LA
068000*    CLAUSULA ROUNDED DE COMPUTE (NO HAY QUE PROGRAMAR A MANO EL
068100*    0.005 SUBE/BAJA); SE APLICA UNA SOLA VEZ, DEL ACUMULADOR
068200*    CRUDO DE 6 DECIMALES HACIA EL CAMPO DE 2 DECIMALES QUE VA
068300*    AL REPORTE
068400 410-REDONDEAR-CASILLA SECTION.
068500     COMPUTE WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE) ROUNDED =
068600             WS-PART-NETO-CRUDO(WS-IDX-PARTICIPANTE).
068700 410-REDONDEAR-CASILLA-E. EXIT.
068800
068900*-----------------------------------------------------------------
069000*   500 - CORRECCION DE RESIDUO DE REDONDEO (GE-0058) Y
069100*         VERIFICACION FINAL DE SUMA CERO (GE-0091)
069200*-----------------------------------------------------------------
069300*   AL REDONDEAR CADA CASILLA POR SEPARADO PUEDE QUEDAR UN
069400*   RESIDUO DE UNO O DOS CENTAVOS QUE NO CUADRA CONTRA CERO; ESE
069500*   RESIDUO SE LE CARGA COMPLETO A UN SOLO PARTICIPANTE (EL DE
069600*   MAYOR SALDO SI EL RESIDUO ES POSITIVO, EL DE MENOR SALDO SI
069700*   ES NEGATIVO) PARA QUE EL AJUSTE QUEDE CONCENTRADO EN UN SOLO
069800*   LUGAR Y NO REPARTIDO ENTRE VARIOS (PROPIEDAD DE AJUSTE MINIMO)
069900*-----------------------------------------------------------------
070000 500-CORREGIR-RESIDUO SECTION.
070100*    WS-IDX-AJUSTADO QUEDA EN CERO SI EL RESIDUO YA ERA CERO; SE
070200*    USA MAS ADELANTE EN 620-ESCRIBIR-DETALLE PARA MARCAR CUAL
070300*    LINEA DEL REPORTE LLEVA LA BANDERA DE AJUSTE DE RESIDUO
070400     MOVE ZERO TO WS-IDX-AJUSTADO.
070500*    PRIMERA LLAMADA A 510: DEJA EL RESIDUO ACTUAL EN WS-RESIDUO
070600     PERFORM 510-SUMAR-BALANCES THRU 510-SUMAR-BALANCES-E.
070700     IF WS-RESIDUO NOT = ZERO
070800*        RESIDUO POSITIVO: SE LE RESTA AL DE MAYOR SALDO (GE-0058)
070900        IF WS-RESIDUO > ZERO
071000           PERFORM 520-BUSCAR-MAYOR THRU 520-BUSCAR-MAYOR-E
071100           SUBTRACT WS-RESIDUO
071200               FROM WS-PART-NETO-REDONDO(WS-IDX-MAYOR)
071300           MOVE WS-IDX-MAYOR TO WS-IDX-AJUSTADO
071400        ELSE
071500*            RESIDUO NEGATIVO: SE LE RESTA AL DE MENOR SALDO
071600           PERFORM 530-BUSCAR-MENOR THRU 530-BUSCAR-MENOR-E
071700           SUBTRACT WS-RESIDUO
071800               FROM WS-PART-NETO-REDONDO(WS-IDX-MENOR)
071900           MOVE WS-IDX-MENOR TO WS-IDX-AJUSTADO
072000        END-IF
072100     END-IF.
072200*    SEGUNDA LLAMADA A 510: CONFIRMA QUE EL AJUSTE DEJO LA SUMA
072300*    EN CERO (INSUMO DE 710-VERIFICAR-SUMA-CERO MAS ADELANTE)
072400     PERFORM 510-SUMAR-BALANCES THRU 510-SUMAR-BALANCES-E.
072500 500-CORREGIR-RESIDUO-E. EXIT.
072600
072700*    SUMA TODAS LAS CASILLAS YA REDONDEADAS DE LA TABLA DE
072800*    PARTICIPANTES. SE LLAMA DOS VECES DESDE 500-CORREGIR-RESIDUO:
072900*    LA PRIMERA PARA SABER CUANTO RESIDUO HAY QUE CORREGIR, LA
073000*    SEGUNDA PARA CONFIRMAR QUE LA SUMA QUEDO EN CERO DESPUES DEL
073100*    AJUSTE (INSUMO DE 710-VERIFICAR-SUMA-CERO, GE-0091)
073200 510-SUMAR-BALANCES SECTION.
073300*    AL SALIR, WS-RESIDUO QUEDA CON EL MISMO VALOR QUE
073400*    WS-SUMA-BALANCES, LISTO PARA LAS COMPARACIONES DE 500
073500     MOVE ZERO TO WS-SUMA-BALANCES.
073600     IF WS-CANT-PARTICIPANTES > 0
073700        PERFORM 511-SUMAR-CASILLA THRU 511-SUMAR-CASILLA-E
073800                VARYING WS-IDX-PARTICIPANTE FROM 1 BY 1
073900                UNTIL WS-IDX-PARTICIPANTE > WS-CANT-PARTICIPANTES
074000     END-IF.
074100     MOVE WS-SUMA-BALANCES TO WS-RESIDUO.
074200 510-SUMAR-BALANCES-E. EXIT.
074300
074400*    CUERPO DEL PERFORM VARYING DE 510; SUMA UNA CASILLA A LA VEZ
074500 511-SUMAR-CASILLA SECTION.
074600     ADD WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE)
074700         TO WS-SUMA-BALANCES.
074800 511-SUMAR-CASILLA-E. EXIT.
074900
075000*    LOCALIZA AL PARTICIPANTE CON EL SALDO REDONDEADO MAS POSITIVO
075100*    DE TODA LA TABLA. SE INICIALIZA CON LA CASILLA 1 Y SE RECORRE
075200*    DE LA 2 EN ADELANTE (GE-0058: ES A ESTE PARTICIPANTE A QUIEN
075300*    SE LE RESTA EL RESIDUO CUANDO EL RESIDUO ES POSITIVO)
075400 520-BUSCAR-MAYOR SECTION.
075500     MOVE 1 TO WS-IDX-MAYOR.
075600     MOVE WS-PART-NETO-REDONDO(1) TO WS-SALDO-MAYOR.
075700     IF WS-CANT-PARTICIPANTES > 1
075800        PERFORM 521-COMPARAR-MAYOR THRU 521-COMPARAR-MAYOR-E
075900                VARYING WS-IDX-PARTICIPANTE FROM 2 BY 1
076000                UNTIL WS-IDX-PARTICIPANTE > WS-CANT-PARTICIPANTES
076100     END-IF.
076200 520-BUSCAR-MAYOR-E. EXIT.
076300
076400*    CUERPO DEL PERFORM VARYING DE 520; COMPARA UNA CASILLA CONTRA
076500*    EL MAYOR SALDO VISTO HASTA EL MOMENTO
076600 521-COMPARAR-MAYOR SECTION.
076700*    ESTRICTAMENTE MAYOR (NO >=) PARA QUE, EN CASO DE EMPATE, GANE
076800*    LA PRIMERA CASILLA ENCONTRADA Y EL RESULTADO SEA DETERMINISTA
076900     IF WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE) > WS-SALDO-MAYOR
077000        MOVE WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE)
077100             TO WS-SALDO-MAYOR
077200        MOVE WS-IDX-PARTICIPANTE TO WS-IDX-MAYOR
077300     END-IF.
077400 521-COMPARAR-MAYOR-E. EXIT.
077500
077600*    LOCALIZA AL PARTICIPANTE CON EL SALDO REDONDEADO MAS NEGATIVO
077700*    DE TODA LA TABLA (SIMETRICO A 520-BUSCAR-MAYOR). SE USA
077800*    CUANDO EL RESIDUO ES NEGATIVO (GE-0058)
077900 530-BUSCAR-MENOR SECTION.
078000     MOVE 1 TO WS-IDX-MENOR.
078100     MOVE WS-PART-NETO-REDONDO(1) TO WS-SALDO-MENOR.
078200     IF WS-CANT-PARTICIPANTES > 1
078300        PERFORM 531-COMPARAR-MENOR THRU 531-COMPARAR-MENOR-E
078400                VARYING WS-IDX-PARTICIPANTE FROM 2 BY 1
078500                UNTIL WS-IDX-PARTICIPANTE > WS-CANT-PARTICIPANTES
078600     END-IF.
078700 530-BUSCAR-MENOR-E. EXIT.
078800
078900*    CUERPO DEL PERFORM VARYING DE 530; COMPARA UNA CASILLA CONTRA
079000*    EL MENOR SALDO VISTO HASTA EL MOMENTO
079100 531-COMPARAR-MENOR SECTION.
079200*    ESTRICTAMENTE MENOR (NO <=), MISMO CRITERIO DE DESEMPATE QUE
079300*    EN 521-COMPARAR-MAYOR
079400     IF WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE) < WS-SALDO-MENOR
079500        MOVE WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE)
079600             TO WS-SALDO-MENOR
079700        MOVE WS-IDX-PARTICIPANTE TO WS-IDX-MENOR
079800     END-IF.
079900 531-COMPARAR-MENOR-E. EXIT.
080000
080100*-----------------------------------------------------------------
080200*   600 - REPORTE DE BALANCES (UNIDAD: FORMATO DE SALIDA)
080300*-----------------------------------------------------------------
080400*   NO HAY QUIEBRES DE CONTROL (UN SOLO GRUPO POR CORRIDA, SEGUN
080500*   EL DEPARTAMENTO); SE IMPRIME EL ENCABEZADO UNA VEZ Y LUEGO
080600*   UNA LINEA DE DETALLE POR CASILLA DE LA TABLA DE PARTICIPANTES,
080700*   EN EL ORDEN EN QUE FUERON APARECIENDO EN EL ARCHIVO DE ENTRADA
080800*-----------------------------------------------------------------
080900 600-ESCRIBIR-REPORTE-BALANCE SECTION.
081000     PERFORM 610-ESCRIBIR-ENCABEZADO THRU 610-ESCRIBIR-ENCABEZADO-E.
081100     IF WS-CANT-PARTICIPANTES > 0
081200        PERFORM 620-ESCRIBIR-DETALLE THRU 620-ESCRIBIR-DETALLE-E
081300                VARYING WS-IDX-PARTICIPANTE FROM 1 BY 1
081400                UNTIL WS-IDX-PARTICIPANTE > WS-CANT-PARTICIPANTES
081500     END-IF.
081600 600-ESCRIBIR-REPORTE-BALANCE-E. EXIT.
081700
081800*    ARMA Y GRABA LAS TRES LINEAS FIJAS DEL ENCABEZADO: TITULO
081900*    CON LA FECHA DE SISTEMA, LINEA EN BLANCO SEPARADORA Y LA
082000*    LINEA DE NOMBRES DE COLUMNA (PARTICIPANT / BALANCE / STATUS)
082100 610-ESCRIBIR-ENCABEZADO SECTION.
082200*    LA FECHA DE SISTEMA SE EDITA CON DIAGONALES ANTES DE MOVERLA
082300*    AL TITULO (WS-FECHA-SISTEMA-EDIT ES SOLO PARA IMPRESION)
082400     MOVE WS-FS-ANIO TO WS-FSE-ANIO.
082500     MOVE WS-FS-MES  TO WS-FSE-MES.
082600     MOVE WS-FS-DIA  TO WS-FSE-DIA.
082700     MOVE WS-FECHA-SISTEMA-EDIT TO WS-LT-FECHA.
082800*    C01 (TOP-OF-FORM) FUERZA SALTO A PAGINA NUEVA PARA EL TITULO;
082900*    LAS OTRAS DOS LINEAS (BLANCO Y ENCABEZADO DE COLUMNAS) VAN
083000*    A RENGLON SIGUIENTE, SIN SALTO DE PAGINA
083100     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TITULO
083200           AFTER ADVANCING C01.
083300     MOVE SPACES TO BAL-LINEA-DETALLE.
083400     WRITE BAL-LINEA-DETALLE AFTER ADVANCING 1 LINE.
083500     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-ENCABEZADO
083600           AFTER ADVANCING 1 LINE.
083700 610-ESCRIBIR-ENCABEZADO-E. EXIT.
083800
083900*    CUERPO DEL PERFORM VARYING DE 600; ARMA UNA LINEA DE DETALLE
084000*    POR PARTICIPANTE. BAL-NUM-LINEA Y BAL-FECHA-REPORTE SE
084100*    AGREGARON CON GE-0096 PARA QUE CADA LINEA DEL REPORTE CARGUE
084200*    SU PROPIO CONSECUTIVO Y FECHA, SIGUIENDO EL ESTANDAR DE
084300*    REPORTES DEL DEPARTAMENTO; BAL-IND-AJUSTE-RESIDUO SE PRENDE
084400*    UNICAMENTE EN LA LINEA DEL PARTICIPANTE QUE 500-CORREGIR-
084500*    RESIDUO DEJO ANOTADO EN WS-IDX-AJUSTADO (SI NINGUNO FUE
084600*    AJUSTADO, WS-IDX-AJUSTADO QUEDA EN CERO Y NUNCA CALZA)
084700 620-ESCRIBIR-DETALLE SECTION.
084800*    BAL-NUM-LINEA ES SIMPLEMENTE EL SUBINDICE DE LA TABLA, NO UN
084900*    CONSECUTIVO APARTE; ALCANZA PORQUE NO HAY QUIEBRES DE CONTROL
085000     MOVE WS-IDX-PARTICIPANTE TO BAL-NUM-LINEA.
085100     MOVE WS-FECHA-SISTEMA-NUM TO BAL-FECHA-REPORTE.
085200     MOVE WS-PART-NOMBRE(WS-IDX-PARTICIPANTE) TO BAL-NOMBRE.
085300     MOVE WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE)
085400          TO BAL-MONTO-EDIT.
085500     PERFORM 630-CLASIFICAR-ESTADO THRU 630-CLASIFICAR-ESTADO-E.
085600*    COMPARACION AGREGADA CON GE-0096: SOLO CALZA EN LA CASILLA
085700*    QUE 500-CORREGIR-RESIDUO DEJO ANOTADA EN WS-IDX-AJUSTADO
085800     IF WS-IDX-PARTICIPANTE = WS-IDX-AJUSTADO
085900        SET BAL-TUVO-AJUSTE-RESIDUO TO TRUE
086000     ELSE
086100        SET BAL-SIN-AJUSTE-RESIDUO TO TRUE
086200     END-IF.
086300     WRITE BAL-LINEA-DETALLE AFTER ADVANCING 1 LINE.
086400 620-ESCRIBIR-DETALLE-E. EXIT.
086500
086600*    TRADUCE EL SALDO NETO A LA PALABRA DE ESTADO QUE PIDE EL
086700*    REPORTE (OWED/OWES/SETTLED) Y, EN PARALELO, PRENDE LA
086800*    BANDERA CODIFICADA BAL-IND-ESTADO DE GEBALA1 (GE-0096) PARA
086900*    QUE CUALQUIER OTRO PARRAFO QUE NECESITE RAMIFICAR POR ESTADO
087000*    LO HAGA CONTRA LA BANDERA Y NO CONTRA EL TEXTO DE IMPRESION
087100 630-CLASIFICAR-ESTADO SECTION.
087200     IF WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE) > ZERO
087300        MOVE "OWED"    TO BAL-ESTADO
087400        SET BAL-ES-ACREEDOR TO TRUE
087500     ELSE
087600        IF WS-PART-NETO-REDONDO(WS-IDX-PARTICIPANTE) < ZERO
087700           MOVE "OWES"    TO BAL-ESTADO
087800           SET BAL-ES-DEUDOR TO TRUE
087900        ELSE
088000           MOVE "SETTLED" TO BAL-ESTADO
088100           SET BAL-ES-SALDADO TO TRUE
088200        END-IF
088300     END-IF.
088400 630-CLASIFICAR-ESTADO-E. EXIT.
088500
088600*-----------------------------------------------------------------
088700*   700 - TOTALES DE CONTROL DEL JOB
088800*-----------------------------------------------------------------
088900*   LOS TOTALES SE GRABAN COMO TRAILER DEL MISMO REPORTE DE
089000*   BALANCES Y TAMBIEN SE REPITEN EN CONSOLA PARA QUE EL OPERADOR
089100*   PUEDA VERIFICARLOS SIN TENER QUE ABRIR EL ARCHIVO DE SALIDA
089200*-----------------------------------------------------------------
089300 700-ESCRIBIR-TOTALES-CONTROL SECTION.
089400     MOVE WS-CTR-LEIDAS     TO WS-CTR-LEIDAS-EDIT.
089500     MOVE WS-CTR-ACEPTADAS  TO WS-CTR-ACEPTADAS-EDIT.
089600     MOVE WS-CTR-RECHAZADAS TO WS-CTR-RECHAZADAS-EDIT.
089700     MOVE WS-TOTAL-PAGADO   TO WS-TOTAL-PAGADO-EDIT.
089800     MOVE WS-SUMA-BALANCES  TO WS-SUMA-BALANCES-EDIT.
089900*    LINEA EN BLANCO PARA SEPARAR EL TRAILER DEL DETALLE
090000     MOVE SPACES TO BAL-LINEA-DETALLE.
090100     WRITE BAL-LINEA-DETALLE AFTER ADVANCING 1 LINE.
090200*    RENGLON 1 DEL TRAILER: TRANSACCIONES LEIDAS (WS-CTR-LEIDAS,
090300*    INCLUYE ACEPTADAS Y RECHAZADAS)
090400     MOVE "TRANSACTIONS READ"     TO WS-LT-ETIQUETA.
090500     MOVE WS-CTR-LEIDAS-EDIT      TO WS-LT-VALOR.
090600     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TRAILER
090700           AFTER ADVANCING 1 LINE.
090800*    RENGLON 2 DEL TRAILER: TRANSACCIONES RECHAZADAS POR EL
090900*    VALIDADOR (VER 220-VALIDAR-TRANSACCION)
091000     MOVE "TRANSACTIONS REJECTED" TO WS-LT-ETIQUETA.
091100     MOVE WS-CTR-RECHAZADAS-EDIT  TO WS-LT-VALOR.
091200     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TRAILER
091300           AFTER ADVANCING 1 LINE.
091400*    RENGLON 3 DEL TRAILER: SUMA DE MONTOS DE LAS TRANSACCIONES
091500*    ACEPTADAS UNICAMENTE (LAS RECHAZADAS NO SUMAN)
091600     MOVE "TOTAL AMOUNT PAID"     TO WS-LT-ETIQUETA.
091700     MOVE WS-TOTAL-PAGADO-EDIT    TO WS-LT-VALOR.
091800     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TRAILER
091900           AFTER ADVANCING 1 LINE.
092000*    RENGLON 4 DEL TRAILER: SUMA DE LOS SALDOS YA CORREGIDOS;
092100*    DEBE DAR 0.00 (VER 710-VERIFICAR-SUMA-CERO MAS ABAJO)
092200     MOVE "SUM OF FINAL BALANCES" TO WS-LT-ETIQUETA.
092300     MOVE WS-SUMA-BALANCES-EDIT   TO WS-LT-VALOR.
092400     WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TRAILER
092500           AFTER ADVANCING 1 LINE.
092600*    LOS MISMOS CUATRO TOTALES SE REPITEN EN CONSOLA (VER BANNER
092700*    DE 700 ARRIBA), PARA QUE EL OPERADOR DEL TURNO LOS VEA SIN
092800*    TENER QUE ABRIR EL ARCHIVO BALANCES DESDE EL JCL
092900     DISPLAY "=================================================="
093000             UPON CONSOLE.
093100     DISPLAY "TRANSACCIONES LEIDAS       : " WS-CTR-LEIDAS-EDIT
093200             UPON CONSOLE.
093300     DISPLAY "TRANSACCIONES ACEPTADAS    : " WS-CTR-ACEPTADAS-EDIT
093400             UPON CONSOLE.
093500     DISPLAY "TRANSACCIONES RECHAZADAS   : " WS-CTR-RECHAZADAS-EDIT
093600             UPON CONSOLE.
093700     DISPLAY "TOTAL PAGADO (ACEPTADAS)   : " WS-TOTAL-PAGADO-EDIT
093800             UPON CONSOLE.
093900     DISPLAY "SUMA DE BALANCES FINALES   : " WS-SUMA-BALANCES-EDIT
094000             UPON CONSOLE.
094100     DISPLAY "=================================================="
094200             UPON CONSOLE.
094300     PERFORM 710-VERIFICAR-SUMA-CERO THRU 710-VERIFICAR-SUMA-CERO-E.
094400 700-ESCRIBIR-TOTALES-CONTROL-E. EXIT.
094500
094600*    SEGUNDA VERIFICACION DE SUMA CERO, DESPUES DE LA CORRECCION
094700*    DE RESIDUO (GE-0091). EN TEORIA SIEMPRE DEBE QUEDAR EN CERO;
094800*    ESTE PARRAFO ES UNA RED DE SEGURIDAD POR SI ALGUN DIA CAMBIA
094900*    LA LOGICA DE 500-CORREGIR-RESIDUO Y DEJA DE CUADRAR - EN ESE
095000*    CASO SE AVISA EN EL REPORTE Y EN CONSOLA PERO EL JOB TERMINA
095100*    NORMALMENTE (EL DEPARTAMENTO PREFIRIO ASI A ABORTAR EL JOB)
095200 710-VERIFICAR-SUMA-CERO SECTION.
095300*    REUTILIZA WS-RESIDUO-EDIT Y WS-LINEA-TRAILER, LOS MISMOS
095400*    CAMPOS DE TRABAJO DEL PARRAFO 700, PARA NO DUPLICAR AREAS
095500     IF WS-SUMA-BALANCES NOT = ZERO
095600        MOVE WS-SUMA-BALANCES TO WS-RESIDUO-EDIT
095700        MOVE "ZERO-SUM VIOLATION"
095800             TO WS-LT-ETIQUETA
095900        MOVE WS-RESIDUO-EDIT TO WS-LT-VALOR
096000*        EL RENGLON DE AVISO SALE EN EL REPORTE IMPRESO...
096100        WRITE BAL-LINEA-DETALLE FROM WS-LINEA-TRAILER
096200              AFTER ADVANCING 1 LINE
096300*        ...Y TAMBIEN EN CONSOLA, PARA QUE EL OPERADOR NO TENGA
096400*        QUE ESPERAR A QUE ALGUIEN ABRA EL REPORTE PARA VERLO
096500        DISPLAY "AVISO: VIOLACION DE SUMA CERO DETECTADA: "
096600                WS-RESIDUO-EDIT
096700                UPON CONSOLE
096800     END-IF.
096900 710-VERIFICAR-SUMA-CERO-E. EXIT.
097000
097100*-----------------------------------------------------------------
097200*   800 - CIERRE DE ARCHIVOS
097300*-----------------------------------------------------------------
097400*   ULTIMO PARRAFO DEL JOB; SE CIERRAN LOS TRES ARCHIVOS ANTES
097500*   DEL STOP RUN EN 000-PRINCIPAL PARA QUE QUEDEN BIEN GRABADOS
097600*-----------------------------------------------------------------
097700 800-CERRAR-ARCHIVOS SECTION.
097800*    LOS TRES SE CIERRAN JUNTOS EN UN SOLO CLOSE; NINGUNO SE ABRE
097900*    NI SE CIERRA CONDICIONALMENTE (LOS TRES SE USAN SIEMPRE)
098000     CLOSE TRANSACCIONES BALANCE-REPORTE RECHAZOS.
098100 800-CERRAR-ARCHIVOS-E. EXIT.
